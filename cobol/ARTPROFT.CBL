000010*================================================================*
000020*                                                                *
000030*   ARTPROFT  --  ARTICLE PROFIT REPORT                         *
000040*                                                                *
000050*================================================================*
000060 IDENTIFICATION DIVISION.
000070 PROGRAM-ID.    ARTPROFT.
000080 AUTHOR.        D L KOWALCZYK.
000090 INSTALLATION.  MERIDIAN DATA SERVICES.
000100 DATE-WRITTEN.  03/14/1986.
000110 DATE-COMPILED.
000120 SECURITY.      NONE.
000130*----------------------------------------------------------------*
000140*   CHANGE LOG                                                   *
000150*                                                                *
000160*   DATE        PGMR   REQ-NBR     DESCRIPTION                   *
000170*   ----------  -----  ----------  --------------------------   *
000180*   03/14/1986  DLK    INIT-0001   ORIGINAL PROGRAM.  READS THE  *
000190*                                  ORDER LOG AND WRITES A SOLD/  *
000200*                                  CANCELLED COUNT PER ARTICLE.  *
000210*   08/22/1986  DLK    RF-0014     ADDED REVENUE EXTRACT PASS -  *
000220*                                  MATCH AGAINST ARTICLE TABLE,  *
000230*                                  SUM POSTINGS PER ARTICLE.     *
000240*   02/09/1988  DLK    RF-0031     ADDED PURCHASE-PRICE LIST     *
000250*                                  PASS AND AVERAGE-COST CALC.   *
000260*   07/17/1989  GMS    RF-0048     PROFIT FORMULA ADDED: REVENUE *
000270*                                  LESS SOLD COUNT TIMES AVG     *
000280*                                  UNIT COST.  CANCELLED ORDERS  *
000290*                                  DO NOT AFFECT PROFIT.         *
000300*   11/30/1990  GMS    RF-0055     GRAND TOTAL LINE ADDED AT     *
000310*                                  FOOT OF REPORT.               *
000320*   04/05/1993  DLK    RF-0069     "NO COST ON FILE" NOW PRINTS  *
000330*                                  BLANK INSTEAD OF ZERO - PER   *
000340*                                  MERCHANDISING REQUEST.        *
000350*   09/22/1998  MHT    Y2K-0006    YEAR-FIELD REVIEW FOR 2-DIGIT *
000360*                                  WINDOWING.  RUN-DATE DISPLAY  *
000370*                                  UNCHANGED, NO STORED DATES    *
000380*                                  CARRIED ACROSS RUNS SO NO     *
000390*                                  CENTURY EXPOSURE FOUND.       *
000400*   03/11/2001  RTA    RF-0082     STATUS TEXT NOW MATCHED BY    *
000410*                                  KEYWORD CONTAINMENT (WAS      *
000420*                                  EXACT-MATCH) - FULFILMENT     *
000430*                                  ADDED FREE-TEXT QUALIFIERS    *
000440*                                  LIKE "DELIVERED TO CUSTOMER". *
000450*   06/14/2005  RTA    BCP-0103    SWITCHED COUNTERS/ACCUMULAT-  *
000460*                                  ORS TO COMP/COMP-3 TO MATCH   *
000470*                                  SHOP STANDARD FOR BATCH WORK. *
000480*   09/02/2022  MVG    BCP-0140    ADDED ART-COST-SW 88-LEVEL    *
000490*                                  SO A REAL ZERO-COST ARTICLE   *
000500*                                  PRINTS DIFFERENTLY FROM ONE   *
000510*                                  WITH NO COST DATA AT ALL.     *
000520*   19/07/2023  MVG    BCP-0166    ADDED UPSI-0 TRACE SWITCH FOR *
000530*                                  VERBOSE ORDER-READ DISPLAYS   *
000540*                                  DURING RERUN DIAGNOSTICS.     *
000541*   14/02/2024  MVG    BCP-0171    ADDED VALID-ARTICLE-CHARS     *
000542*                                  CLASS TEST - A BAD TAPE MOUNT *
000543*                                  WAS LETTING BINARY GARBAGE IN *
000544*                                  THE KEY FIELD BUILD A PHANTOM *
000545*                                  ARTICLE ENTRY.                *
000546*   22/05/2024  MVG    BCP-0179    ADDED TABLE-FULL GUARD AHEAD  *
000547*                                  OF EACH NEW ENTRY; FILE-OPEN  *
000548*                                  ERRORS AND OVERFLOW NOW GO TO *
000549*                                  990-ABEND DIRECTLY.           *
000550*   10/06/2024  MVG    BCP-0184    REMOVED VALID-ARTICLE-CHARS   *
000551*                                  CLASS TEST - IT SKIPPED       *
000552*                                  LEGITIMATE SKUS WITH LOWERCASE*
000553*                                  OR PUNCTUATION. BLANK CHECK   *
000554*                                  ALONE NOW GATES REPORT.       *
000600*----------------------------------------------------------------*
000610*   FILES                                                        *
000620*     ORDERS  - ORDER LOG, ONE RECORD PER CUSTOMER ORDER         *
000630*     REVENUE - REVENUE EXTRACT, ONE RECORD PER POSTING          *
000640*     COSTS   - PURCHASE-PRICE LIST, ONE RECORD PER QUOTATION    *
000650*     REPORT  - PRINTABLE ARTICLE PROFIT REPORT                  *
000660*----------------------------------------------------------------*
000670*   COPYBOOKS                                                    *
000680*     ARTMAST - IN-MEMORY ARTICLE MASTER TABLE ENTRY LAYOUT       *
000690*----------------------------------------------------------------*
000700 ENVIRONMENT DIVISION.
000710 CONFIGURATION SECTION.
000720 SOURCE-COMPUTER.   IBM-370.
000730 OBJECT-COMPUTER.   IBM-370.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM
000760     UPSI-0 IS SW-TRACE-SWITCH.                                   BCP-0184
000790 INPUT-OUTPUT SECTION.
000800 FILE-CONTROL.
000810     SELECT ORDERS-FILE   ASSIGN TO ORDERS
000820            ORGANIZATION IS LINE SEQUENTIAL
000830            FILE STATUS  IS FS-ORDERS.
000840*
000850     SELECT REVENUE-FILE  ASSIGN TO REVENUE
000860            ORGANIZATION IS LINE SEQUENTIAL
000870            FILE STATUS  IS FS-REVENUE.
000880*
000890     SELECT COSTS-FILE    ASSIGN TO COSTS
000900            ORGANIZATION IS LINE SEQUENTIAL
000910            FILE STATUS  IS FS-COSTS.
000920*
000930     SELECT REPORT-FILE   ASSIGN TO REPORT
000940            ORGANIZATION IS LINE SEQUENTIAL
000950            FILE STATUS  IS FS-REPORT.
000960*
000970 DATA DIVISION.
000980 FILE SECTION.
000990*
001000 FD  ORDERS-FILE
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD
001030     BLOCK CONTAINS 0 RECORDS
001040     RECORD CONTAINS 35 CHARACTERS
001050     DATA RECORD IS ORDERS-FILE-REC.
001060 01  ORDERS-FILE-REC               PIC X(35).
001070*
001080 FD  REVENUE-FILE
001090     RECORDING MODE IS F
001100     LABEL RECORDS ARE STANDARD
001110     BLOCK CONTAINS 0 RECORDS
001120     RECORD CONTAINS 27 CHARACTERS
001130     DATA RECORD IS REVENUE-FILE-REC.
001140 01  REVENUE-FILE-REC              PIC X(27).
001150*
001160 FD  COSTS-FILE
001170     RECORDING MODE IS F
001180     LABEL RECORDS ARE STANDARD
001190     BLOCK CONTAINS 0 RECORDS
001200     RECORD CONTAINS 25 CHARACTERS
001210     DATA RECORD IS COSTS-FILE-REC.
001220 01  COSTS-FILE-REC                PIC X(25).
001230*
001240 FD  REPORT-FILE
001250     RECORDING MODE IS F
001260     LABEL RECORDS ARE OMITTED
001270     BLOCK CONTAINS 0 RECORDS
001280     RECORD CONTAINS 132 CHARACTERS
001290     DATA RECORD IS REPORT-FILE-REC.
001300 01  REPORT-FILE-REC               PIC X(132).
001310*
001320 WORKING-STORAGE SECTION.
001330*
001331*---------------------------------------------------------------*
001332*   ABEND DIAGNOSTIC COUNTER -- BUMPED EACH TIME 990-ABEND IS    *
001333*   ENTERED SO THE OPERATOR DISPLAY SHOWS A RERUN ATTEMPT COUNT  *BCP-0179
001334*---------------------------------------------------------------*
001335 77  WS-ABEND-COUNT                 PIC S9(4) COMP VALUE ZERO.    BCP-0179
001336*
001340*---------------------------------------------------------------*
001350*   FILE STATUS CODES                                            *
001360*---------------------------------------------------------------*
001370 01  WS-FILE-STATUS-CODES.
001380     05  FS-ORDERS                 PIC X(02).
001390         88  ORDERS-OK                 VALUE '00'.
001400     05  FS-REVENUE                PIC X(02).
001410         88  REVENUE-OK                VALUE '00'.
001420     05  FS-COSTS                  PIC X(02).
001430         88  COSTS-OK                  VALUE '00'.
001440     05  FS-REPORT                 PIC X(02).
001450         88  REPORT-OK                 VALUE '00'.
001460     05  FILLER                    PIC X(04).
001470*
001480*---------------------------------------------------------------*
001490*   SWITCHES                                                     *
001500*---------------------------------------------------------------*
001510 01  WS-SWITCHES.
001520     05  SW-ORDERS-EOF-SW          PIC X VALUE 'N'.
001530         88  ORDERS-EOF                VALUE 'Y'.
001540     05  SW-REVENUE-EOF-SW         PIC X VALUE 'N'.
001550         88  REVENUE-EOF               VALUE 'Y'.
001560     05  SW-COSTS-EOF-SW           PIC X VALUE 'N'.
001570         88  COSTS-EOF                 VALUE 'Y'.
001580     05  SW-ARTICLE-SW             PIC X VALUE 'N'.
001590         88  SW-ARTICLE-FOUND          VALUE 'Y'.
001600         88  SW-ARTICLE-NOT-FOUND      VALUE 'N'.
001610     05  FILLER                    PIC X(04).
001620*
001630*---------------------------------------------------------------*
001640*   COUNTERS AND ACCUMULATORS                                    *
001650*---------------------------------------------------------------*
001660 01  WS-COUNTERS-AND-ACCUMULATORS.
001670     05  WS-ORDERS-READ            PIC S9(7) COMP VALUE ZERO.
001680     05  WS-ORDERS-SKIPPED         PIC S9(7) COMP VALUE ZERO.
001690     05  WS-REVENUE-READ           PIC S9(7) COMP VALUE ZERO.
001700     05  WS-COSTS-READ             PIC S9(7) COMP VALUE ZERO.
001710     05  WS-TOTAL-SOLD             PIC S9(7) COMP VALUE ZERO.
001720     05  WS-TOTAL-CANC             PIC S9(7) COMP VALUE ZERO.
001730     05  WS-TOTAL-REVENUE          PIC S9(11)V99 COMP-3           BCP-0103
001740                                   VALUE ZERO.
001750     05  WS-TOTAL-PROFIT           PIC S9(11)V99 COMP-3           BCP-0103
001760                                   VALUE ZERO.
001770     05  WS-DELIVERED-COST         PIC S9(9)V99 COMP-3            BCP-0103
001780                                   VALUE ZERO.
001790     05  FILLER                    PIC X(06).
001800*
001810*---------------------------------------------------------------*
001820*   WORK FIELDS                                                  *
001830*---------------------------------------------------------------*
001840 01  WS-WORK-FIELDS.
001850     05  WS-SEARCH-KEY             PIC X(15).
001860     05  WS-STATUS-UC              PIC X(20).
001870     05  WS-DELIVERED-TALLY        PIC S9(4) COMP VALUE ZERO.
001880     05  WS-CANCELLED-TALLY        PIC S9(4) COMP VALUE ZERO.
001890     05  FILLER                    PIC X(06).
001900*
001910*---------------------------------------------------------------*
001920*   RUN-DATE AREA -- REDEFINED TWO WAYS FOR THE REPORT HEADING   *
001930*---------------------------------------------------------------*
001940 01  WS-RUN-DATE-AREA.
001950     05  WS-RUN-DATE               PIC 9(06).
001960     05  WS-RUN-DATE-X REDEFINES WS-RUN-DATE
001970                                   PIC X(06).
001980     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
001990         10  WS-RUN-YY             PIC 99.
002000         10  WS-RUN-MM             PIC 99.
002010         10  WS-RUN-DD             PIC 99.
002020     05  FILLER                    PIC X(04).
002030*
002040*---------------------------------------------------------------*
002050*   INPUT RECORD WORKING-STORAGE AREAS                           *
002060*---------------------------------------------------------------*
002070 01  WS-ORDERS-REC.
002080     05  ORD-ARTICLE               PIC X(15).
002090     05  ORD-STATUS                PIC X(20).
002100     05  FILLER                    PIC X(05).
002110*
002120 01  WS-REVENUE-REC.
002130     05  REV-ARTICLE               PIC X(15).
002140     05  REV-AMOUNT                PIC S9(9)V99
002150                                   SIGN IS LEADING SEPARATE.
002160     05  FILLER                    PIC X(05).
002170*
002180 01  WS-COSTS-REC.
002190     05  CST-ARTICLE               PIC X(15).
002200     05  CST-UNIT-COST             PIC S9(7)V99
002210                                   SIGN IS LEADING SEPARATE.
002220     05  FILLER                    PIC X(05).
002230*
002240*---------------------------------------------------------------*
002250*   ARTICLE MASTER TABLE -- ONE ENTRY PER DISTINCT ARTICLE SEEN  *
002260*   IN THE ORDER LOG, BUILT IN FIRST-APPEARANCE ORDER            *
002270*---------------------------------------------------------------*
002280 COPY ARTMAST.
002290*
002300*---------------------------------------------------------------*
002310*   REPORT PRINT LINES                                           *
002320*---------------------------------------------------------------*
002330 01  WS-REPORT-LINES.
002340     02  RPT-HEAD-1.
002350         05  FILLER                PIC X(45) VALUE SPACES.
002360         05  FILLER                PIC X(21)
002370                           VALUE 'ARTICLE PROFIT REPORT'.
002380         05  FILLER                PIC X(20) VALUE SPACES.
002390         05  FILLER                PIC X(09) VALUE 'RUN DATE '.
002400         05  RPT-HEAD-1-YY         PIC XX.
002410         05  FILLER                PIC X VALUE '/'.
002420         05  RPT-HEAD-1-MM         PIC XX.
002430         05  FILLER                PIC X VALUE '/'.
002440         05  RPT-HEAD-1-DD         PIC XX.
002450         05  FILLER                PIC X(29) VALUE SPACES.
002460     02  RPT-HEAD-2.
002470         05  FILLER                PIC X(01) VALUE SPACE.
002480         05  FILLER                PIC X(15) VALUE 'ARTICLE'.
002490         05  FILLER                PIC X(02) VALUE SPACES.
002500         05  FILLER                PIC X(09) VALUE 'SOLD'.
002510         05  FILLER                PIC X(03) VALUE SPACES.
002520         05  FILLER                PIC X(09) VALUE 'CANCELLED'.
002530         05  FILLER                PIC X(03) VALUE SPACES.
002540         05  FILLER                PIC X(18) VALUE 'REVENUE'.
002550         05  FILLER                PIC X(03) VALUE SPACES.
002560         05  FILLER                PIC X(13) VALUE 'UNIT COST'.
002570         05  FILLER                PIC X(03) VALUE SPACES.
002580         05  FILLER                PIC X(18) VALUE 'PROFIT'.
002590         05  FILLER                PIC X(35) VALUE SPACES.
002600     02  RPT-DETAIL-LINE.
002610         05  FILLER                PIC X(01) VALUE SPACE.
002620         05  RPT-ARTICLE           PIC X(15).
002630         05  FILLER                PIC X(02) VALUE SPACES.
002640         05  RPT-SOLD-COUNT        PIC Z,ZZZ,ZZ9.
002650         05  FILLER                PIC X(03) VALUE SPACES.
002660         05  RPT-CANC-COUNT        PIC Z,ZZZ,ZZ9.
002670         05  FILLER                PIC X(03) VALUE SPACES.
002680         05  RPT-REVENUE           PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
002690         05  FILLER                PIC X(03) VALUE SPACES.
002700         05  RPT-UNIT-COST         PIC -Z,ZZZ,ZZ9.99.
002710         05  FILLER                PIC X(03) VALUE SPACES.
002720         05  RPT-PROFIT            PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
002730         05  FILLER                PIC X(35) VALUE SPACES.
002740     02  RPT-TOTAL-LINE REDEFINES RPT-DETAIL-LINE.
002750         05  FILLER                PIC X(01).
002760         05  RPT-TOTAL-LABEL       PIC X(15).
002770         05  FILLER                PIC X(02).
002780         05  RPT-TOTAL-SOLD        PIC Z,ZZZ,ZZ9.
002790         05  FILLER                PIC X(03).
002800         05  RPT-TOTAL-CANC        PIC Z,ZZZ,ZZ9.
002810         05  FILLER                PIC X(03).
002820         05  RPT-TOTAL-REVENUE     PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
002830         05  FILLER                PIC X(03).
002840         05  RPT-TOTAL-COST-BLANK  PIC X(13).
002850         05  FILLER                PIC X(03).
002860         05  RPT-TOTAL-PROFIT      PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
002870         05  FILLER                PIC X(35).
002880*
002890 PROCEDURE DIVISION.
002900*
002910 MAIN-LOGIC.
002920     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002930     PERFORM 200-PROCESS-ORDERS THRU 200-EXIT
002940             UNTIL ORDERS-EOF.
002950     PERFORM 310-READ-REVENUE THRU 310-EXIT.
002960     PERFORM 300-PROCESS-REVENUE THRU 300-EXIT
002970             UNTIL REVENUE-EOF.
002980     PERFORM 410-READ-COSTS THRU 410-EXIT.
002990     PERFORM 400-PROCESS-COSTS THRU 400-EXIT
003000             UNTIL COSTS-EOF.
003010     PERFORM 450-COMPUTE-ARTICLE-RESULTS THRU 450-EXIT
003020             VARYING WS-ART-IDX FROM 1 BY 1
003030             UNTIL WS-ART-IDX > WS-ARTICLE-ENTRY-COUNT.
003040     PERFORM 500-WRITE-REPORT THRU 500-EXIT.
003050     PERFORM 900-TERMINATE THRU 900-EXIT.
003060     GOBACK.
003070 MAIN-EXIT.
003080     EXIT.
003090*
003100*-----------------------------------------------------------*
003110*   HOUSEKEEPING -- OPEN FILES, PRIME THE ORDER-LOG READ      *
003120*-----------------------------------------------------------*
003130 000-HOUSEKEEPING.
003140     DISPLAY 'INIT PROG: ARTPROFT'.
003150     ACCEPT WS-RUN-DATE FROM DATE.
003160     INITIALIZE WS-ARTICLE-TABLE.
003170     OPEN INPUT ORDERS-FILE.
003180     IF NOT ORDERS-OK                                             BCP-0179
003190         DISPLAY 'ERROR OPENING ORDERS FILE'
003200         DISPLAY 'FILE STATUS = ' FS-ORDERS
003210         GO TO 990-ABEND.                                         BCP-0179
003230     OPEN INPUT REVENUE-FILE.
003240     IF NOT REVENUE-OK                                            BCP-0179
003250         DISPLAY 'ERROR OPENING REVENUE FILE'
003260         DISPLAY 'FILE STATUS = ' FS-REVENUE
003270         GO TO 990-ABEND.                                         BCP-0179
003290     OPEN INPUT COSTS-FILE.
003300     IF NOT COSTS-OK                                              BCP-0179
003310         DISPLAY 'ERROR OPENING COSTS FILE'
003320         DISPLAY 'FILE STATUS = ' FS-COSTS
003330         GO TO 990-ABEND.                                         BCP-0179
003350     OPEN OUTPUT REPORT-FILE.
003360     IF NOT REPORT-OK                                             BCP-0179
003370         DISPLAY 'ERROR OPENING REPORT FILE'
003380         DISPLAY 'FILE STATUS = ' FS-REPORT
003390         GO TO 990-ABEND.                                         BCP-0179
003410     PERFORM 210-READ-ORDERS THRU 210-EXIT.
003420 000-EXIT.
003430     EXIT.
003440*
003450*-----------------------------------------------------------*
003460*   PASS 1 -- ORDER LOG : BUILD THE ARTICLE MASTER TABLE      *
003470*-----------------------------------------------------------*
003480 200-PROCESS-ORDERS.
003490     IF ORD-ARTICLE = SPACES                                      BCP-0184
003510         ADD 1 TO WS-ORDERS-SKIPPED
003520     ELSE
003530         PERFORM 220-FIND-OR-ADD-ARTICLE THRU 220-EXIT
003540         PERFORM 230-CLASSIFY-STATUS THRU 230-EXIT
003550     END-IF.
003560     PERFORM 210-READ-ORDERS THRU 210-EXIT.
003570 200-EXIT.
003580     EXIT.
003590*
003600 210-READ-ORDERS.
003610     READ ORDERS-FILE INTO WS-ORDERS-REC
003620         AT END
003630             SET ORDERS-EOF TO TRUE
003640     END-READ.
003650     IF NOT ORDERS-EOF
003660         ADD 1 TO WS-ORDERS-READ
003670         IF SW-TRACE-SWITCH                                       BCP-0166
003680             DISPLAY 'ORDER READ: ' WS-ORDERS-REC
003690         END-IF
003700     END-IF.
003710 210-EXIT.
003720     EXIT.
003730*
003740 220-FIND-OR-ADD-ARTICLE.
003750     MOVE ORD-ARTICLE TO WS-SEARCH-KEY.
003760     PERFORM 240-SEARCH-ARTICLE-TABLE THRU 240-EXIT.
003770     IF SW-ARTICLE-NOT-FOUND
003780         PERFORM 225-ADD-NEW-ARTICLE THRU 225-EXIT
003790     END-IF.
003800 220-EXIT.
003810     EXIT.
003820*
003830 225-ADD-NEW-ARTICLE.
003831     IF WS-ARTICLE-ENTRY-COUNT >= WS-ARTICLE-MAX-ENTRIES          BCP-0179
003832         DISPLAY 'ERROR - ARTICLE MASTER TABLE FULL'              BCP-0179
003833         DISPLAY 'MAX ENTRIES = ' WS-ARTICLE-MAX-ENTRIES          BCP-0179
003834         GO TO 990-ABEND                                          BCP-0179
003835     END-IF.                                                      BCP-0179
003840     ADD 1 TO WS-ARTICLE-ENTRY-COUNT.
003850     MOVE WS-ARTICLE-ENTRY-COUNT TO WS-ART-IDX.
003860     MOVE ORD-ARTICLE       TO ART-CODE (WS-ART-IDX).
003870     MOVE ZERO              TO ART-SOLD-COUNT (WS-ART-IDX)
003880                                ART-CANC-COUNT (WS-ART-IDX)
003890                                ART-REVENUE    (WS-ART-IDX)
003900                                ART-COST-SUM   (WS-ART-IDX)
003910                                ART-COST-COUNT (WS-ART-IDX)
003920                                ART-AVG-COST   (WS-ART-IDX)
003930                                ART-PROFIT     (WS-ART-IDX).
003940     SET ART-NO-COST-DATA (WS-ART-IDX) TO TRUE.                   BCP-0140
003950 225-EXIT.
003960     EXIT.
003970*
003980 230-CLASSIFY-STATUS.
003990     MOVE ORD-STATUS TO WS-STATUS-UC.
004000     INSPECT WS-STATUS-UC CONVERTING
004010             'abcdefghijklmnopqrstuvwxyz' TO
004020             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
004030     MOVE ZERO TO WS-DELIVERED-TALLY WS-CANCELLED-TALLY.
004040     INSPECT WS-STATUS-UC TALLYING WS-DELIVERED-TALLY
004050             FOR ALL 'DELIVERED'.                                 RF-0082 
004060     IF WS-DELIVERED-TALLY > ZERO
004070         ADD 1 TO ART-SOLD-COUNT (WS-ART-IDX)
004080     ELSE
004090         INSPECT WS-STATUS-UC TALLYING WS-CANCELLED-TALLY
004100                 FOR ALL 'CANCELLED'                              RF-0082 
004110         IF WS-CANCELLED-TALLY > ZERO
004120             ADD 1 TO ART-CANC-COUNT (WS-ART-IDX)
004130         END-IF
004140     END-IF.
004150 230-EXIT.
004160     EXIT.
004170*
004180*-----------------------------------------------------------*
004190*   COMMON TABLE SEARCH -- SERIAL SCAN, NO KEY NEEDED SINCE   *
004200*   THE TABLE IS BUILT IN FIRST-APPEARANCE ORDER, NOT SORTED  *
004210*-----------------------------------------------------------*
004220 240-SEARCH-ARTICLE-TABLE.
004230     MOVE 1 TO WS-ART-IDX.
004240     SET SW-ARTICLE-NOT-FOUND TO TRUE.
004250     PERFORM 242-SEARCH-STEP THRU 242-EXIT
004260             UNTIL SW-ARTICLE-FOUND
004270                OR WS-ART-IDX > WS-ARTICLE-ENTRY-COUNT.
004280 240-EXIT.
004290     EXIT.
004300*
004310 242-SEARCH-STEP.
004320     IF ART-CODE (WS-ART-IDX) = WS-SEARCH-KEY
004330         SET SW-ARTICLE-FOUND TO TRUE
004340     ELSE
004350         ADD 1 TO WS-ART-IDX
004360     END-IF.
004370 242-EXIT.
004380     EXIT.
004390*
004400*-----------------------------------------------------------*
004410*   PASS 2 -- REVENUE EXTRACT : SUM POSTINGS PER ARTICLE      *
004420*-----------------------------------------------------------*
004430 300-PROCESS-REVENUE.
004440     PERFORM 320-FIND-ARTICLE-REVENUE THRU 320-EXIT.
004450     IF SW-ARTICLE-FOUND
004460         PERFORM 330-ADD-REVENUE THRU 330-EXIT
004470     END-IF.
004480     PERFORM 310-READ-REVENUE THRU 310-EXIT.
004490 300-EXIT.
004500     EXIT.
004510*
004520 310-READ-REVENUE.
004530     READ REVENUE-FILE INTO WS-REVENUE-REC
004540         AT END
004550             SET REVENUE-EOF TO TRUE
004560     END-READ.
004570     IF NOT REVENUE-EOF
004580         ADD 1 TO WS-REVENUE-READ
004590     END-IF.
004600 310-EXIT.
004610     EXIT.
004620*
004630 320-FIND-ARTICLE-REVENUE.
004640     MOVE REV-ARTICLE TO WS-SEARCH-KEY.
004650     PERFORM 240-SEARCH-ARTICLE-TABLE THRU 240-EXIT.
004660 320-EXIT.
004670     EXIT.
004680*
004690 330-ADD-REVENUE.
004700     ADD REV-AMOUNT TO ART-REVENUE (WS-ART-IDX).
004710 330-EXIT.
004720     EXIT.
004730*
004740*-----------------------------------------------------------*
004750*   PASS 3 -- PURCHASE-PRICE LIST : SUM AND COUNT QUOTATIONS  *
004760*-----------------------------------------------------------*
004770 400-PROCESS-COSTS.
004780     PERFORM 420-FIND-ARTICLE-COST THRU 420-EXIT.
004790     IF SW-ARTICLE-FOUND
004800         PERFORM 430-ADD-COST THRU 430-EXIT
004810     END-IF.
004820     PERFORM 410-READ-COSTS THRU 410-EXIT.
004830 400-EXIT.
004840     EXIT.
004850*
004860 410-READ-COSTS.
004870     READ COSTS-FILE INTO WS-COSTS-REC
004880         AT END
004890             SET COSTS-EOF TO TRUE
004900     END-READ.
004910     IF NOT COSTS-EOF
004920         ADD 1 TO WS-COSTS-READ
004930     END-IF.
004940 410-EXIT.
004950     EXIT.
004960*
004970 420-FIND-ARTICLE-COST.
004980     MOVE CST-ARTICLE TO WS-SEARCH-KEY.
004990     PERFORM 240-SEARCH-ARTICLE-TABLE THRU 240-EXIT.
005000 420-EXIT.
005010     EXIT.
005020*
005030 430-ADD-COST.
005040     ADD CST-UNIT-COST TO ART-COST-SUM (WS-ART-IDX).
005050     ADD 1 TO ART-COST-COUNT (WS-ART-IDX).
005060 430-EXIT.
005070     EXIT.
005080*
005090*-----------------------------------------------------------*
005100*   PASS 4 -- AVERAGE UNIT COST AND PROFIT, PER ARTICLE       *
005110*-----------------------------------------------------------*
005120 450-COMPUTE-ARTICLE-RESULTS.
005130     IF ART-COST-COUNT (WS-ART-IDX) > ZERO
005140         COMPUTE ART-AVG-COST (WS-ART-IDX) ROUNDED =
005150                 ART-COST-SUM (WS-ART-IDX) /
005160                 ART-COST-COUNT (WS-ART-IDX)
005170         SET ART-HAS-COST-DATA (WS-ART-IDX) TO TRUE               BCP-0140
005180     ELSE
005190         MOVE ZERO TO ART-AVG-COST (WS-ART-IDX)
005200         SET ART-NO-COST-DATA (WS-ART-IDX) TO TRUE                BCP-0140
005210     END-IF.
005220     COMPUTE WS-DELIVERED-COST ROUNDED =
005230             ART-SOLD-COUNT (WS-ART-IDX) *
005240             ART-AVG-COST (WS-ART-IDX).
005250     COMPUTE ART-PROFIT (WS-ART-IDX) ROUNDED =
005260             ART-REVENUE (WS-ART-IDX) - WS-DELIVERED-COST.
005270 450-EXIT.
005280     EXIT.
005290*
005300*-----------------------------------------------------------*
005310*   PASS 5 -- WRITE THE REPORT, FIRST-APPEARANCE ORDER        *
005320*-----------------------------------------------------------*
005330 500-WRITE-REPORT.
005340     PERFORM 510-WRITE-HEADINGS THRU 510-EXIT.
005350     PERFORM 520-WRITE-DETAIL THRU 520-EXIT
005360             VARYING WS-ART-IDX FROM 1 BY 1
005370             UNTIL WS-ART-IDX > WS-ARTICLE-ENTRY-COUNT.
005380     PERFORM 530-WRITE-TOTAL THRU 530-EXIT.
005390 500-EXIT.
005400     EXIT.
005410*
005420 510-WRITE-HEADINGS.
005430     MOVE WS-RUN-YY TO RPT-HEAD-1-YY.
005440     MOVE WS-RUN-MM TO RPT-HEAD-1-MM.
005450     MOVE WS-RUN-DD TO RPT-HEAD-1-DD.
005460     WRITE REPORT-FILE-REC FROM RPT-HEAD-1
005470         AFTER ADVANCING C01.
005480     WRITE REPORT-FILE-REC FROM RPT-HEAD-2
005490         AFTER ADVANCING 2 LINES.
005500 510-EXIT.
005510     EXIT.
005520*
005530 520-WRITE-DETAIL.
005540     MOVE ART-CODE (WS-ART-IDX)       TO RPT-ARTICLE.
005550     MOVE ART-SOLD-COUNT (WS-ART-IDX) TO RPT-SOLD-COUNT.
005560     MOVE ART-CANC-COUNT (WS-ART-IDX) TO RPT-CANC-COUNT.
005570     MOVE ART-REVENUE (WS-ART-IDX)    TO RPT-REVENUE.
005580     IF ART-HAS-COST-DATA (WS-ART-IDX)                            BCP-0140
005590         MOVE ART-AVG-COST (WS-ART-IDX) TO RPT-UNIT-COST
005600     ELSE
005610         MOVE SPACES TO RPT-UNIT-COST
005620     END-IF.
005630     MOVE ART-PROFIT (WS-ART-IDX)     TO RPT-PROFIT.
005640     WRITE REPORT-FILE-REC FROM RPT-DETAIL-LINE
005650         AFTER ADVANCING 1 LINE.
005660     ADD ART-SOLD-COUNT (WS-ART-IDX) TO WS-TOTAL-SOLD.
005670     ADD ART-CANC-COUNT (WS-ART-IDX) TO WS-TOTAL-CANC.
005680     ADD ART-REVENUE    (WS-ART-IDX) TO WS-TOTAL-REVENUE.
005690     ADD ART-PROFIT     (WS-ART-IDX) TO WS-TOTAL-PROFIT.
005700 520-EXIT.
005710     EXIT.
005720*
005730 530-WRITE-TOTAL.
005740     MOVE SPACES         TO RPT-TOTAL-LINE.
005750     MOVE 'TOTAL'        TO RPT-TOTAL-LABEL.
005760     MOVE WS-TOTAL-SOLD  TO RPT-TOTAL-SOLD.
005770     MOVE WS-TOTAL-CANC  TO RPT-TOTAL-CANC.
005780     MOVE WS-TOTAL-REVENUE TO RPT-TOTAL-REVENUE.
005790     MOVE SPACES         TO RPT-TOTAL-COST-BLANK.
005800     MOVE WS-TOTAL-PROFIT  TO RPT-TOTAL-PROFIT.
005810     WRITE REPORT-FILE-REC FROM RPT-TOTAL-LINE
005820         AFTER ADVANCING 2 LINES.
005830 530-EXIT.
005840     EXIT.
005850*
005860*-----------------------------------------------------------*
005870*   NORMAL END OF JOB                                         *
005880*-----------------------------------------------------------*
005890 900-TERMINATE.
005900     DISPLAY '-----------------------------------------'.
005910     DISPLAY 'ARTPROFT FINAL STATISTICS'.
005920     DISPLAY '-----------------------------------------'.
005930     DISPLAY 'ORDERS READ        : ' WS-ORDERS-READ.
005940     DISPLAY 'ORDERS SKIPPED     : ' WS-ORDERS-SKIPPED.
005950     DISPLAY 'REVENUE READ       : ' WS-REVENUE-READ.
005960     DISPLAY 'COSTS READ         : ' WS-COSTS-READ.
005970     DISPLAY 'ARTICLES REPORTED  : ' WS-ARTICLE-ENTRY-COUNT.
005980     CLOSE ORDERS-FILE REVENUE-FILE COSTS-FILE REPORT-FILE.
005990     DISPLAY 'END PROGR: ARTPROFT'.
006000 900-EXIT.
006010     EXIT.
006020*
006030*-----------------------------------------------------------*
006040*   ABNORMAL END -- FILE OPEN FAILURE OR TABLE OVERFLOW        *
006050*-----------------------------------------------------------*
006060 990-ABEND.
006061     ADD 1 TO WS-ABEND-COUNT.                                     BCP-0179
006062     DISPLAY 'ABEND NUMBER ' WS-ABEND-COUNT ' THIS RUN'.          BCP-0179
006070     MOVE +16 TO RETURN-CODE.
006080     GOBACK.
006090 990-EXIT.
006100     EXIT.
