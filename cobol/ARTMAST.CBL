000100******************************************************************
000200*    ARTMAST  --  ARTICLE PROFIT MASTER TABLE ENTRY               *
000300*    COPYBOOK FOR PROGRAM ARTPROFT                                *
000400******************************************************************
000500*
000600*    ONE ENTRY PER ARTICLE (SKU) SEEN IN THE ORDER LOG, BUILT
000700*    IN FIRST-APPEARANCE ORDER.  REVENUE AND COST DATA ARE
000800*    MATCHED AGAINST THIS TABLE -- THE TABLE IS NOT A FILE, IT
000900*    LIVES ONLY FOR THE DURATION OF ONE RUN OF ARTPROFT.
001000*
001100*----------------------------------------------------------------*
001200*    CHANGE HISTORY                                               *
001300*                                                                 *
001400*    DATE       PGMR   REQ-NBR     DESCRIPTION                    *
001500*    ---------  -----  ----------  ------------------------------*
001600*    03/11/2021 DLK    BCP-0118    ORIGINAL COPYBOOK.             *
001700*    09/02/2022 DLK    BCP-0140    ADDED ART-COST-SW 88-LEVELS    *
001800*                                  SO THE REPORT CAN TELL A REAL  *
001900*                                  ZERO COST APART FROM NO COST   *
002000*                                  ON FILE.                       *
002100*    19/07/2023 MVG    BCP-0166    SUM/COUNT FIELDS MOVED OFF     *
002200*                                  DISPLAY TO COMP-3 TO MATCH SHOP*
002300*                                  STANDARD FOR BATCH             *
002400*                                  ACCUMULATORS.                  *
002410*    10/06/2024 MVG    BCP-0185    WIDENED ART-REVENUE/ART-PROFIT *
002420*                                  FROM S9(9)V99 TO S9(11)V99     *
002430*                                  COMP-3 TO MATCH WS-TOTAL-      *
002440*                                  REVENUE/PROFIT AND THE PRINT   *
002450*                                  EDIT PICTURES - LARGE ARTICLES *
002460*                                  WERE SILENTLY TRUNCATING.      *
002500*----------------------------------------------------------------*
002600*
002700 01  WS-ARTICLE-TABLE.
002800     05  WS-ARTICLE-MAX-ENTRIES      PIC S9(4) COMP VALUE +2000.
002900     05  WS-ARTICLE-ENTRY-COUNT      PIC S9(4) COMP VALUE ZERO.
003000     05  FILLER                      PIC X(08).
003100     05  WS-ARTICLE-ENTRY OCCURS 2000 TIMES
003200                          INDEXED BY WS-ART-IDX.
003300*
003400*           ARTICLE (SKU) IDENTIFIER -- THE TABLE KEY
003500             10  ART-CODE                PIC X(15).
003600*
003700*           COUNT OF DELIVERED AND CANCELLED ORDERS
003800             10  ART-COUNTERS.
003900                 15  ART-SOLD-COUNT      PIC S9(7) COMP.
004000                 15  ART-CANC-COUNT      PIC S9(7) COMP.
004100*
004200*           REVENUE POSTED AGAINST THIS ARTICLE
004300             10  ART-REVENUE-DATA.
004400                 15  ART-REVENUE         PIC S9(11)V99 COMP-3.    BCP-0185
004500*
004600*           PURCHASE-PRICE QUOTATIONS -- SUMMED AND COUNTED SO
004700*           THE AVERAGE UNIT COST CAN BE COMPUTED ONCE ALL THREE
004800*           INPUT FILES HAVE BEEN READ
004900             10  ART-COST-DATA.
005000                 15  ART-COST-SUM        PIC S9(9)V99 COMP-3.     BCP-0166
005100                 15  ART-COST-COUNT       PIC S9(4) COMP.
005200                 15  ART-AVG-COST         PIC S9(7)V99 COMP-3.    BCP-0166
005300                 15  ART-COST-SW          PIC X.                  BCP-0140
005400                     88  ART-HAS-COST-DATA    VALUE 'Y'.          BCP-0140
005500                     88  ART-NO-COST-DATA     VALUE 'N'.          BCP-0140
005600*
005700*           REVENUE LESS (DELIVERED COUNT TIMES AVG UNIT COST)
005800             10  ART-PROFIT-DATA.
005900                 15  ART-PROFIT           PIC S9(11)V99 COMP-3.   BCP-0185
006000*
006100             10  FILLER                   PIC X(10).
